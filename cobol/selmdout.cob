000100*    SELECT clause for the Output Report file.
000200* 22/11/25 vbc - Created.                                          MDQ0006
000300      SELECT MD-OUTPUT-FILE    ASSIGN TO MDOUTPT
000400             ORGANIZATION IS  SEQUENTIAL
000500             FILE STATUS IS   MD-OUT-STATUS.
000600*
