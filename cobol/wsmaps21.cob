000100*    Linkage copybook for CALL "maps21" (production-year parse).
000200* 22/11/25 vbc - Created.                                          MDQ0011
000300* 25/11/25 vbc - Added sign-byte view, saves a ref-mod on the call MDQ0012
000400*                side when the caller only wants to peek at the sign.
000500  01  Maps21-WS.
000600      03  M21-Date-Value         pic x(10).
000700      03  M21-Date-Sign-View     redefines M21-Date-Value.
000800          05  M21-Date-Sign-Byte pic x.
000900          05  filler             pic x(9).
001000*                                   result: signed production year, may be
001100*                                   negative for a BCE date-value
001200      03  M21-Prod-Year          pic s9(4).
001300*
