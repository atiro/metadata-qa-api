000100*******************************************
000200*                                          *
000300*  Record Definition For Metadata QA      *
000400*        Output Report File               *
000500*     One row written per input record    *
000600*******************************************
000700*  File size 72 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 22/11/25 vbc - Created.                                          MDQ0006
001200* 03/12/25 vbc - RO-Or-Result widened S9(4)->x(7) to hold PASSED/  MDQ0008
001300*                FAILED spelled out same as the two check results.
001400* 17/03/26 vbc - RO-Uniqueness-Score widened 9v9999 -> 9(1)v9(4),  MDQ0010
001500*                was truncating on a max-uniqueness (1.0000) record.
001600* 09/08/26 vbc - Filler was x(6) - record only summed to    MDQ0013
001700*                64, not the stated/FD 72.  Widened to x(14).
001800*
001900  01  RO-Report-Record.
002000      03  RO-Record-Id           pic x(10).
002100      03  RO-Title-Existence     pic 9.
002200      03  RO-Desc-Existence      pic 9.
002300      03  RO-Material-Existence  pic 9.
002400      03  RO-Date-Existence      pic 9.
002500      03  RO-Existing-Count      pic 99.
002600*                                   "PASSED ", "FAILED " or "NA     "
002700      03  RO-Factcheck-Result    pic x(7).
002800      03  RO-Entitycheck-Result  pic x(7).
002900      03  RO-Unknown-Entity-Cnt  pic 99.
003000*                                   "PASSED " or "FAILED " only
003100      03  RO-Or-Result           pic x(7).
003200      03  RO-Uniqueness-Count    pic 9(7).
003300      03  RO-Uniqueness-Score    pic 9v9(4)     comp-3.
003400      03  RO-Tfidf-Sum           pic 9(5)v9(4)  comp-3.
003500      03  RO-Tfidf-Avg           pic 9(3)v9(4)  comp-3.
003600      03  filler                 pic x(14).
003700*
