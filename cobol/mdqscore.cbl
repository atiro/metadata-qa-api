000100*****************************************************************
000200*                                                                *
000300*             METADATA QUALITY ASSESSMENT - NIGHTLY BATCH        *
000400*                                                                *
000500*****************************************************************
000600*
000700  IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000**
001100       PROGRAM-ID.          MDQSCORE.
001200**
001300      AUTHOR.               V B COEN.
001400      INSTALLATION.         APPLEWOOD COMPUTERS.
001500      DATE-WRITTEN.         21/11/1985.
001600      DATE-COMPILED.
001700      SECURITY.             COPYRIGHT (C) 1985-2026,
001800               VINCENT BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001900               GENERAL PUBLIC LICENSE.  SEE COPYING FOR DETAILS.
002000**
002100*    REMARKS.              STAND-ALONE NIGHTLY BATCH.  READS ONE
002200*                           METADATA EXPORT ROW PER CATALOGUE
002300*                           ITEM AND WRITES ONE QUALITY ROW,
002400*                           RUNNING A FIXED SET OF FIVE CHECKS
002500*                           AGAINST EACH - COMPLETENESS, A
002600*                           MATERIAL/DATE FACT CHECK, A GAZETTEER
002700*                           ENTITY CHECK, THE OR OF THE TWO
002800*                           CHECKS ABOVE, AND A UNIQUENESS/
002900*                           TF-IDF SCORE PAIR OFF THE INDEXER.
003000**
003100*    VERSION.              SEE PROG-NAME IN WS.
003200**
003300*    CALLED MODULES.       MAPS21.  (PRODUCTION-YEAR PARSE)
003400**
003500*    FILES USED.
003600*                          MD-INPUT-FILE.     METADATA EXPORT.
003700*                          MK-MATERIAL-FILE.  MATERIALS DATE K/B,
003800*                                              LOADED ONCE.
003900*                          GZ-GAZETTEER-FILE. PLACE/ENTITY K/B,
004000*                                              LOADED ONCE.
004100*                          MD-OUTPUT-FILE.    ONE ROW PER ROW IN.
004200**
004300*    ERROR MESSAGES USED.
004400*                          SY001.
004500*                          MD001 - 4.
004600**
004700* CHANGES:
004800* 21/11/1985 VBC -        CREATED - FIRST CUT, COMPLETENESS AND
004900*                         FACT CHECK ONLY, TO PROVE THE LAYOUTS.
005000* 28/11/1985 VBC -    .01 ADDED ENTITY-ABSENCE CHECK AND OR OF
005100*                         THE TWO RULE RESULTS PER THE
005200*                         CATALOGUING SECTION'S REVISED REQUEST.
005300* 09/12/1985 VBC -    .02 ADDED UNIQUENESS/TF-IDF SCORING -
005400*                         THESE COME STRAIGHT OFF THE NIGHTLY
005500*                         INDEXER EXTRACT, NO RECALCULATION OF
005600*                         DOC-FREQ IS DONE HERE.
005700* 19/06/1998 VBC -    .03 YEAR 2000 REVIEW - NO 2-DIGIT YEARS
005800*                         HELD IN THIS PROGRAM'S OWN WS.
005900* 29/01/2009 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
006000* 16/04/2024 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING
006100*                         ALL PREVIOUS NOTICES.
006200* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
006300* 22/11/2025 VBC -    .04 REBUILT FROM PYRGSTR'S SHAPE AS A
006400*                         STAND-ALONE BATCH JOB (NO SCREEN,        MDQ0001
006500*                         NO ACAS MENU CHAIN) FOR THE METADATA
006600*                         QUALITY-ASSESSMENT WORKSTREAM.
006700* 26/11/2025 VBC -    .05 SPLIT KNOWN-ENTITY OCCURS FROM           MDQ0004
006800*                         DESC-NOUN OCCURS, WAS SHARING ONE
006900*                         TABLE IN ERROR.
007000* 02/12/2025 VBC -    .06 ADDED TF-IDF SUM/AVERAGE PARAGRAPH.      MDQ0007
007100* 17/03/2026 VBC -    .07 RO-UNIQUENESS-SCORE WIDENED 9V9999       MDQ0010
007200*                         TO 9(1)V9(4), WAS TRUNCATING ON A
007300*                         MAX-UNIQUENESS (1.0000) RECORD.
007400* 09/08/2026 VBC -    .08 CONSOLIDATED MATERIAL/ENTITY CASE-       MDQ0014
007500*                         FOLDING INTO ONE PASS (BB011, VIA THE
007600*                         WS-FOLD-GROUP-COMBINED REDEFINES) AND
007700*                         ADDED AN ALL-STATUSES DUMP ON FILE-OPEN
007800*                         ABORT FOR EASIER FAULT-FINDING.
007900* 09/08/2026 VBC -    .09 ENVDIV'S UPSI-0 TEST-RUN SWITCH WAS
008000*                         DECLARED BUT NEVER TESTED - AA000 NOW
008100*                         BANNERS A TEST RUN WHEN OPERATOR SETS IT MDQ0016
008200*                         AT JCL PARM LEVEL.
008300*
008400*****************************************************************
008500*
008600* COPYRIGHT NOTICE.
008700* ****************
008800*
008900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
009000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
009100* 1976-2026 AND LATER.
009200*
009300* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
009400* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
009500* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION
009600* 3 AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
009700* INCLUDES USE WITHIN A BUSINESS BUT WITHOUT REPACKAGING OR
009800* RESALE IN ANY WAY.
009900*
010000* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
010100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
010200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010300* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
010400*
010500*****************************************************************
010600*
010700  ENVIRONMENT              DIVISION.
010800*=================================
010900*
011000  COPY  "ENVDIV.COB".
011100  INPUT-OUTPUT             SECTION.
011200*---------------------------------
011300  FILE-CONTROL.
011400      COPY  "SELMDINP.COB".
011500      COPY  "SELMKMAT.COB".
011600      COPY  "SELGZWRD.COB".
011700      COPY  "SELMDOUT.COB".
011800*
011900  DATA                     DIVISION.
012000*=================================
012100  FILE SECTION.
012200*-------------
012300*
012400  COPY  "FDMDINP.COB".
012500  COPY  "FDMKMAT.COB".
012600  COPY  "FDGZWRD.COB".
012700  COPY  "FDMDOUT.COB".
012800*
012900  WORKING-STORAGE SECTION.
013000*------------------------
013100*
013200  77  PROG-NAME              PIC X(19)  VALUE "MDQSCORE (1.0.09)".
013300*
013400  01  WS-DATA.
013500      03  MD-INP-STATUS         PIC XX     VALUE "00".
013600      03  MK-MAT-STATUS         PIC XX     VALUE "00".
013700      03  GZ-WRD-STATUS         PIC XX     VALUE "00".
013800      03  MD-OUT-STATUS         PIC XX     VALUE "00".
013900      03  WS-EVAL-MSG           PIC X(30)  VALUE SPACES.
014000*                                   combined view of the four file
014100*                                   statuses, dumped together when an
014200*                                   open fails and the run must abort
014300  01  WS-DATA-ALT-VIEW          REDEFINES WS-DATA.
014400      03  WS-ALL-STATUSES       PIC X(08).
014500      03  FILLER                PIC X(30).
014600*
014700* RUN COUNTERS - ALL COMP PER HOUSE STANDING INSTRUCTION.
014800*
014900  01  WS-COUNTERS.
015000      03  WS-MK-COUNT           PIC 9(4)   COMP  VALUE ZERO.
015100      03  WS-GZ-COUNT           PIC 9(4)   COMP  VALUE ZERO.
015200      03  WS-REC-COUNT          PIC 9(7)   COMP  VALUE ZERO.
015300      03  WS-NOUN-IDX           PIC 9(2)   COMP  VALUE ZERO.
015400      03  WS-KE-IDX             PIC 9(2)   COMP  VALUE ZERO.
015500      03  WS-KE-IDX2            PIC 9(2)   COMP  VALUE ZERO.
015600      03  WS-TF-IDX             PIC 9(2)   COMP  VALUE ZERO.
015700      03  WS-UNKNOWN-COUNT      PIC 9(2)   COMP  VALUE ZERO.
015800      03  WS-EARLIEST-PROD      PIC S9(4)  COMP  VALUE ZERO.
015900*
016000* FOUND/NOT-FOUND SWITCHES FOR THE THREE SEARCHES BELOW -
016100* GROUPED SO THEY CLEAR IN ONE MOVE, WITH A NUMERIC VIEW FOR
016200* THE OCCASIONAL CONSOLE DUMP WHEN A RUN LOOKS SUSPECT.
016300*
016400  01  WS-SWITCHES.
016500      03  WS-MK-FOUND-SW        PIC X      VALUE "N".
016600          88  WS-MK-FOUND                  VALUE "Y".
016700          88  WS-MK-NOT-FOUND               VALUE "N".
016800      03  WS-GZ-FOUND-SW        PIC X      VALUE "N".
016900          88  WS-GZ-FOUND                  VALUE "Y".
017000          88  WS-GZ-NOT-FOUND               VALUE "N".
017100      03  WS-KNOWN-FOUND-SW     PIC X      VALUE "N".
017200          88  WS-KNOWN-FOUND                VALUE "Y".
017300          88  WS-KNOWN-NOT-FOUND            VALUE "N".
017400  01  WS-SWITCHES-NUMERIC       REDEFINES WS-SWITCHES.
017500      03  WS-SWITCHES-DUMP      PIC X(3).
017600*
017700* WORK AREA FOR CASE-FOLDING A MATERIAL NAME AND THE KNOWN-
017800* ENTITY VALUES, PLUS A SPARE SLOT FOR THE CURRENT DESC NOUN.
017900* BB011 FOLDS THE LOT IN ONE PASS VIA THE REDEFINES BELOW.
018000*
018100  01  WS-FOLD-GROUP.
018200      03  WS-FOLD-MATERIAL      PIC X(20)  VALUE SPACES.
018300      03  WS-FOLD-NOUN          PIC X(20)  VALUE SPACES.
018400      03  WS-KNOWN-LOWER  PIC X(20)  VALUE SPACES OCCURS 5 TIMES.
018500  01  WS-FOLD-GROUP-COMBINED    REDEFINES WS-FOLD-GROUP.
018600      03  WS-FOLD-COMBINED-AREA PIC X(140).
018700*
018800* MATERIALS DATE KNOWLEDGE BASE, LOADED ONCE AT START-OF-JOB.
018900*
019000  01  MK-TABLE.
019100      03  MK-TAB-ENTRY     OCCURS 200 TIMES INDEXED BY MK-IDX.
019200          05  MK-TAB-NAME       PIC X(20).
019300          05  MK-TAB-EARLIEST   PIC S9(4).
019400          05  MK-TAB-LATEST     PIC S9(4).
019500*
019600* GAZETTEER (KNOWN PLACE/ENTITY) KNOWLEDGE BASE, LOADED ONCE.
019700*
019800  01  GZ-TABLE.
019900      03  GZ-TAB-ENTRY     OCCURS 500 TIMES INDEXED BY GZ-IDX.
020000          05  GZ-TAB-WORD       PIC X(20).
020100*
020200  COPY  "WSMDINP1.COB".
020300  COPY  "WSMKMAT1.COB".
020400  COPY  "WSGZWRD1.COB".
020500  COPY  "WSMDOUT1.COB".
020600  COPY  "WSMAPS21.COB".
020700*
020800  01  ERROR-MESSAGES.
020900*
021000* SYSTEM WIDE
021100*
021200      03  SY001                 PIC X(45)
021300           VALUE "SY001 ABORTING RUN - FILE STATUS BELOW -".
021400*
021500* MODULE SPECIFIC
021600*
021700      03  MD001                 PIC X(40)
021800           VALUE "MD001 METADATA INPUT FILE NOT FOUND -".
021900      03  MD002                 PIC X(40)
022000           VALUE "MD002 MATERIALS K/B FILE NOT FOUND -".
022100      03  MD003                 PIC X(40)
022200           VALUE "MD003 GAZETTEER K/B FILE NOT FOUND -".
022300      03  MD004                 PIC X(40)
022400           VALUE "MD004 OUTPUT REPORT FILE OPEN FAILED -".
022500*
022600  PROCEDURE DIVISION.
022700*====================
022800*
022900  AA000-MAIN.
023000*
023100      IF       MD-TEST-RUN-SWITCH
023200               DISPLAY "MDQSCORE - TEST RUN, UPSI-0 IS ON".
023300      PERFORM  AA010-OPEN-FILES.
023400      PERFORM  AA020-LOAD-MATERIAL-KB    THRU  AA020-EXIT.
023500      PERFORM  AA030-LOAD-GAZETTEER      THRU  AA030-EXIT.
023600      PERFORM  AA050-PROCESS-RECORDS     THRU  AA050-EXIT.
023700      PERFORM  AA090-CLOSE-FILES.
023800      STOP     RUN.
023900*
024000  AA010-OPEN-FILES.
024100*
024200      OPEN     INPUT   MD-INPUT-FILE.
024300      IF       MD-INP-STATUS NOT = "00"
024400               DISPLAY MD001 MD-INP-STATUS
024500               DISPLAY SY001
024600               DISPLAY "ALL STATUSES " WS-ALL-STATUSES
024700               STOP    RUN.
024800      OPEN     INPUT   MK-MATERIAL-FILE.
024900      IF       MK-MAT-STATUS NOT = "00"
025000               DISPLAY MD002 MK-MAT-STATUS
025100               DISPLAY SY001
025200               DISPLAY "ALL STATUSES " WS-ALL-STATUSES
025300               STOP    RUN.
025400      OPEN     INPUT   GZ-GAZETTEER-FILE.
025500      IF       GZ-WRD-STATUS NOT = "00"
025600               DISPLAY MD003 GZ-WRD-STATUS
025700               DISPLAY SY001
025800               DISPLAY "ALL STATUSES " WS-ALL-STATUSES
025900               STOP    RUN.
026000      OPEN     OUTPUT  MD-OUTPUT-FILE.
026100      IF       MD-OUT-STATUS NOT = "00"
026200               DISPLAY MD004 MD-OUT-STATUS
026300               DISPLAY SY001
026400               DISPLAY "ALL STATUSES " WS-ALL-STATUSES
026500               STOP    RUN.
026600*
026700  AA020-LOAD-MATERIAL-KB.
026800*
026900* LOADS THE MATERIALS DATE K/B INTO MK-TABLE, ONE TIME, BEFORE THE
027000* MAIN READ LOOP - LOOKUP IS BY SEARCH FURTHER DOWN.
027100*
027200      MOVE     ZERO           TO  WS-MK-COUNT.
027300  AA020-LOAD-LOOP.
027400      READ     MK-MATERIAL-FILE  INTO  MK-MATERIAL-RECORD
027500               AT END GO TO AA020-EXIT.
027600      IF       MK-MAT-STATUS NOT = "00"
027700               GO TO AA020-EXIT.
027800      ADD      1              TO  WS-MK-COUNT.
027900      SET      MK-IDX         TO  WS-MK-COUNT.
028000      MOVE     MK-MATERIAL-NAME    TO  MK-TAB-NAME (MK-IDX).
028100      MOVE     MK-EARLIEST-YEAR    TO  MK-TAB-EARLIEST (MK-IDX).
028200      MOVE     MK-LATEST-YEAR      TO  MK-TAB-LATEST (MK-IDX).
028300      GO       TO AA020-LOAD-LOOP.
028400  AA020-EXIT.
028500      CLOSE    MK-MATERIAL-FILE.
028600*
028700  AA030-LOAD-GAZETTEER.
028800*
028900      MOVE     ZERO           TO  WS-GZ-COUNT.
029000  AA030-LOAD-LOOP.
029100      READ     GZ-GAZETTEER-FILE  INTO  GZ-GAZETTEER-RECORD
029200               AT END GO TO AA030-EXIT.
029300      IF       GZ-WRD-STATUS NOT = "00"
029400               GO TO AA030-EXIT.
029500      ADD      1              TO  WS-GZ-COUNT.
029600      SET      GZ-IDX         TO  WS-GZ-COUNT.
029700      MOVE     GZ-KB-WORD     TO  GZ-TAB-WORD (GZ-IDX).
029800      GO       TO AA030-LOAD-LOOP.
029900  AA030-EXIT.
030000      CLOSE    GZ-GAZETTEER-FILE.
030100*
030200  AA050-PROCESS-RECORDS.
030300*
030400* MAIN READ/SCORE/WRITE LOOP - ONE OUTPUT ROW PER INPUT ROW,
030500* RECORDS PROCESSED IN ARRIVAL ORDER, NO CONTROL BREAKS HELD.
030600*
030700      READ     MD-INPUT-FILE  INTO  MD-INPUT-RECORD
030800               AT END GO TO AA050-EXIT.
030900      IF       MD-INP-STATUS NOT = "00"
031000               GO TO AA050-EXIT.
031100      PERFORM  BB011-FOLD-CASE           THRU  BB011-EXIT.
031200      PERFORM  BB010-COMPLETENESS.
031300      PERFORM  BB020-FACTCHECK        THRU  BB020-EXIT.
031400      PERFORM  BB030-ENTITYCHECK      THRU  BB030-EXIT.
031500      PERFORM  BB040-ORCHECK.
031600      PERFORM  BB050-UNIQUENESS.
031700      PERFORM  BB060-TFIDF            THRU  BB060-EXIT.
031800      PERFORM  BB090-WRITE-OUTPUT.
031900      ADD      1              TO  WS-REC-COUNT.
032000      GO       TO AA050-PROCESS-RECORDS.
032100  AA050-EXIT.
032200      EXIT.
032300*
032400  AA090-CLOSE-FILES.
032500*
032600      CLOSE    MD-INPUT-FILE.
032700      CLOSE    MD-OUTPUT-FILE.
032800*
032900* BB010 - COMPLETENESS.  FOUR BRANCHES, FIXED ORDER, RECOMPUTED
033000* FRESH EVERY RECORD - NO CARRY BETWEEN RECORDS.
033100*
033200  BB010-COMPLETENESS.
033300*
033400      IF       MD-TITLE-PRESENT = 1
033500               MOVE 1 TO RO-TITLE-EXISTENCE
033600      ELSE
033700               MOVE 0 TO RO-TITLE-EXISTENCE.
033800      IF       MD-DESC-VALUE NOT = SPACES
033900               MOVE 1 TO RO-DESC-EXISTENCE
034000      ELSE
034100               MOVE 0 TO RO-DESC-EXISTENCE.
034200      IF       MD-MATERIAL-PRESENT = 1
034300               MOVE 1 TO RO-MATERIAL-EXISTENCE
034400      ELSE
034500               MOVE 0 TO RO-MATERIAL-EXISTENCE.
034600      IF       MD-DATE-PRESENT = 1
034700               MOVE 1 TO RO-DATE-EXISTENCE
034800      ELSE
034900               MOVE 0 TO RO-DATE-EXISTENCE.
035000      COMPUTE  RO-EXISTING-COUNT = RO-TITLE-EXISTENCE
035100                                 + RO-DESC-EXISTENCE
035200                                 + RO-MATERIAL-EXISTENCE
035300                                 + RO-DATE-EXISTENCE.
035400*
035500* BB011 - CASE-FOLD.  FOLDS THE MATERIAL NAME AND ANY KNOWN-ENTITY
035600* VALUES TO LOWER CASE IN ONE PASS, VIA WS-FOLD-GROUP-COMBINED -
035700* BOTH SIDES OF EVERY CASE-INSENSITIVE COMPARE BELOW MUST ARRIVE
035800* LOWER-CASED THE SAME WAY.
035900*
036000  BB011-FOLD-CASE.
036100*
036200      MOVE     SPACES         TO  WS-FOLD-GROUP.
036300      IF       MD-MATERIAL-PRESENT = 1
036400               MOVE MD-MATERIAL-VALUE  TO  WS-FOLD-MATERIAL.
036500      IF       MD-KNOWN-ENTITY-COUNT = 0
036600               GO TO BB011-EXIT.
036700      PERFORM  BB011-FOLD-LOOP
036800               VARYING WS-KE-IDX FROM 1 BY 1
036900                 UNTIL WS-KE-IDX > MD-KNOWN-ENTITY-COUNT.
037000  BB011-EXIT.
037100      INSPECT  WS-FOLD-COMBINED-AREA  CONVERTING
037200               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037300            TO "abcdefghijklmnopqrstuvwxyz".
037400*
037500  BB011-FOLD-LOOP.
037600      MOVE     MD-KNOWN-ENTITY (WS-KE-IDX)
037700               TO  WS-KNOWN-LOWER (WS-KE-IDX).
037800*
037900* BB020 - FACTCHECK.  MATERIAL X DATE PAIR RULE.
038000*
038100  BB020-FACTCHECK.
038200*
038300      IF       MD-DATE-PRESENT = 0
038400               MOVE "NA     "  TO  RO-FACTCHECK-RESULT
038500               GO TO BB020-EXIT.
038600      PERFORM  BB021-PARSE-PROD-YEAR.
038700      IF       MD-MATERIAL-PRESENT = 0
038800               MOVE "NA     "  TO  RO-FACTCHECK-RESULT
038900               GO TO BB020-EXIT.
039000      PERFORM  BB022-LOOKUP-MATERIAL.
039100      IF       WS-MK-NOT-FOUND
039200               MOVE "PASSED " TO  RO-FACTCHECK-RESULT
039300               GO TO BB020-EXIT.
039400      IF       MK-TAB-EARLIEST (MK-IDX) > WS-EARLIEST-PROD
039500               MOVE "FAILED " TO  RO-FACTCHECK-RESULT
039600      ELSE
039700      IF       MK-TAB-LATEST (MK-IDX) < WS-EARLIEST-PROD
039800               MOVE "FAILED " TO  RO-FACTCHECK-RESULT
039900      ELSE
040000               MOVE "PASSED " TO  RO-FACTCHECK-RESULT.
040100  BB020-EXIT.
040200      EXIT.
040300*
040400  BB021-PARSE-PROD-YEAR.
040500*
040600      MOVE     MD-DATE-VALUE  TO  M21-DATE-VALUE.
040700      CALL     "MAPS21"  USING  MAPS21-WS.
040800      MOVE     M21-PROD-YEAR  TO  WS-EARLIEST-PROD.
040900*
041000  BB022-LOOKUP-MATERIAL.
041100*
041200* MATERIAL LOOKUP IS CASE-INSENSITIVE - WS-FOLD-MATERIAL WAS
041300* ALREADY LOWER-CASED BY BB011, K/B IS HELD LOWER-CASED TOO.
041400*
041500      SET      WS-MK-NOT-FOUND    TO  TRUE.
041600      SET      MK-IDX             TO  1.
041700      SEARCH   MK-TAB-ENTRY
041800               AT END SET WS-MK-NOT-FOUND TO TRUE
041900               WHEN MK-TAB-NAME (MK-IDX) = WS-FOLD-MATERIAL
042000                    SET WS-MK-FOUND TO TRUE.
042100*
042200* BB030 - ENTITYCHECK.  DESC NOUNS X KNOWN ENTITIES X GAZETTEER.
042300*
042400  BB030-ENTITYCHECK.
042500*
042600      MOVE     ZERO           TO  WS-UNKNOWN-COUNT.
042700      IF       MD-DESC-NOUN-COUNT = 0
042800               MOVE "NA     " TO  RO-ENTITYCHECK-RESULT
042900               MOVE ZERO      TO  RO-UNKNOWN-ENTITY-CNT
043000               GO TO BB030-EXIT.
043100      PERFORM  BB032-SCAN-NOUNS           THRU  BB032-EXIT
043200               VARYING WS-NOUN-IDX FROM 1 BY 1
043300                 UNTIL WS-NOUN-IDX > MD-DESC-NOUN-COUNT.
043400      MOVE     WS-UNKNOWN-COUNT    TO  RO-UNKNOWN-ENTITY-CNT.
043500      IF       WS-UNKNOWN-COUNT > 0
043600               MOVE "FAILED " TO  RO-ENTITYCHECK-RESULT
043700      ELSE
043800               MOVE "PASSED " TO  RO-ENTITYCHECK-RESULT.
043900  BB030-EXIT.
044000      EXIT.
044100*
044200  BB032-SCAN-NOUNS.
044300*
044400* NOUNS ARRIVE ALREADY LOWER-CASED (SEE WSMDINP1.COB) - ONLY
044500* THE KNOWN-ENTITY SIDE NEEDS FOLDING, DONE ABOVE.
044600*
044700      MOVE     MD-DESC-NOUN (WS-NOUN-IDX)  TO  WS-FOLD-NOUN.
044800      SET      WS-GZ-NOT-FOUND    TO  TRUE.
044900      SET      GZ-IDX             TO  1.
045000      SEARCH   GZ-TAB-ENTRY
045100               AT END SET WS-GZ-NOT-FOUND TO TRUE
045200               WHEN GZ-TAB-WORD (GZ-IDX) = WS-FOLD-NOUN
045300                    SET WS-GZ-FOUND TO TRUE.
045400      IF       WS-GZ-NOT-FOUND
045500               GO TO BB032-EXIT.
045600      PERFORM  BB033-CHECK-KNOWN     THRU  BB033-EXIT.
045700      IF       WS-KNOWN-NOT-FOUND
045800               ADD 1 TO WS-UNKNOWN-COUNT
045900               DISPLAY  "BB032 SWITCHES " WS-SWITCHES-DUMP.
046000  BB032-EXIT.
046100      EXIT.
046200*
046300  BB033-CHECK-KNOWN.
046400*
046500      SET      WS-KNOWN-NOT-FOUND TO TRUE.
046600      IF       MD-KNOWN-ENTITY-COUNT = 0
046700               GO TO BB033-EXIT.
046800      PERFORM  BB033-SCAN-LOOP
046900               VARYING WS-KE-IDX2 FROM 1 BY 1
047000                 UNTIL WS-KE-IDX2 > MD-KNOWN-ENTITY-COUNT
047100                    OR WS-KNOWN-FOUND.
047200  BB033-EXIT.
047300      EXIT.
047400*
047500  BB033-SCAN-LOOP.
047600      IF       WS-KNOWN-LOWER (WS-KE-IDX2) = WS-FOLD-NOUN
047700               SET WS-KNOWN-FOUND TO TRUE.
047800*
047900* BB040 - ORCHECKER.  FACTCHECK THEN ENTITYCHECK, EITHER WINS.
048000*
048100  BB040-ORCHECK.
048200*
048300      IF       RO-FACTCHECK-RESULT = "PASSED "
048400               MOVE "PASSED " TO  RO-OR-RESULT
048500      ELSE
048600      IF       RO-ENTITYCHECK-RESULT = "PASSED "
048700               MOVE "PASSED " TO  RO-OR-RESULT
048800      ELSE
048900               MOVE "FAILED " TO  RO-OR-RESULT.
049000*
049100* BB050 - UNIQUENESS.  SCORE = 1/DOC-FREQ-TOTAL, ZERO-GUARDED.
049200*
049300  BB050-UNIQUENESS.
049400*
049500      MOVE     MD-DOC-FREQ-TOTAL   TO  RO-UNIQUENESS-COUNT.
049600      IF       MD-DOC-FREQ-TOTAL = ZERO
049700               MOVE 1         TO  RO-UNIQUENESS-SCORE
049800      ELSE
049900               COMPUTE RO-UNIQUENESS-SCORE ROUNDED
050000                     = 1 / MD-DOC-FREQ-TOTAL.
050100*
050200* BB060 - TF-IDF SUM/AVERAGE OVER THE SUPPLIED TERM VECTOR.
050300*
050400  BB060-TFIDF.
050500*
050600      MOVE     ZERO           TO  RO-TFIDF-SUM.
050700      IF       MD-TFIDF-TERM-COUNT = ZERO
050800               MOVE ZERO      TO  RO-TFIDF-AVG
050900               GO TO BB060-EXIT.
051000      PERFORM  BB061-SUM-TERMS
051100               VARYING WS-TF-IDX FROM 1 BY 1
051200                 UNTIL WS-TF-IDX > MD-TFIDF-TERM-COUNT.
051300      COMPUTE  RO-TFIDF-AVG ROUNDED
051400             = RO-TFIDF-SUM / MD-TFIDF-TERM-COUNT.
051500  BB060-EXIT.
051600      EXIT.
051700*
051800  BB061-SUM-TERMS.
051900      ADD      MD-TFIDF-WEIGHT (WS-TF-IDX)  TO  RO-TFIDF-SUM.
052000*
052100* BB090 - WRITE ONE OUTPUT ROW, ECHOING THE RECORD ID.
052200*
052300  BB090-WRITE-OUTPUT.
052400*
052500      MOVE     MD-RECORD-ID   TO  RO-RECORD-ID.
052600      WRITE    MD-OUTPUT-FILE-REC  FROM  RO-REPORT-RECORD.
052700*
