000100*    FD for the Materials Date K/B file.
000200* 21/11/25 vbc - Created.                                          MDQ0002
000300      FD  MK-MATERIAL-FILE
000400          BLOCK CONTAINS 0 RECORDS
000500          RECORDING MODE IS F.
000600      01  MK-MATERIAL-FILE-REC  pic x(32).
000700*
