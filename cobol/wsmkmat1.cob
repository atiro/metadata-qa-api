000100*******************************************
000200*                                          *
000300*  Record Definition For Materials Date   *
000400*        Knowledge Base File              *
000500*     Sequential, loaded once at SOJ      *
000600*******************************************
000700*  File size 32 bytes.
000800*
000900* 21/11/25 vbc - Created.                                          MDQ0002
001000* 27/11/25 vbc - Latest-Year 9999 means "still valid / unbounded", MDQ0005
001100*                per the reference K/B supplied by the export team.
001200*
001300  01  MK-Material-Record.
001400      03  MK-Material-Name       pic x(20).
001500*                                   lower-cased key, exact match on lookup
001600      03  MK-Earliest-Year       pic s9(4).
001700      03  MK-Latest-Year         pic s9(4).
001800      03  filler                 pic x(4).
001900*
