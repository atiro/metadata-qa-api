000100*    SELECT clause for the metadata Input file.
000200* 21/11/25 vbc - Created.                                          MDQ0001
000300      SELECT MD-INPUT-FILE     ASSIGN TO MDINPUT
000400             ORGANIZATION IS  SEQUENTIAL
000500             FILE STATUS IS   MD-INP-STATUS.
000600*
