000100*    SELECT clause for the Gazetteer K/B file.
000200* 21/11/25 vbc - Created.                                          MDQ0003
000300      SELECT GZ-GAZETTEER-FILE ASSIGN TO GZWORDS
000400             ORGANIZATION IS  SEQUENTIAL
000500             FILE STATUS IS   GZ-WRD-STATUS.
000600*
