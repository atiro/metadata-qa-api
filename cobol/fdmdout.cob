000100*    FD for the Output Report file.
000200* 22/11/25 vbc - Created.                                          MDQ0006
000300      FD  MD-OUTPUT-FILE
000400          BLOCK CONTAINS 0 RECORDS
000500          RECORDING MODE IS F.
000600      01  MD-OUTPUT-FILE-REC    pic x(72).
000700*
