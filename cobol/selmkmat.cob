000100*    SELECT clause for the Materials Date K/B file.
000200* 21/11/25 vbc - Created.                                          MDQ0002
000300      SELECT MK-MATERIAL-FILE  ASSIGN TO MKMATRL
000400             ORGANIZATION IS  SEQUENTIAL
000500             FILE STATUS IS   MK-MAT-STATUS.
000600*
