000100*****************************************************************
000200*                                                                *
000300*             PRODUCTION-YEAR EXTRACTION FROM DATE-VALUE         *
000400*                                                                *
000500*****************************************************************
000600*
000700  IDENTIFICATION           DIVISION.
000800*=================================
000900*
001000**
001100       PROGRAM-ID.          MAPS21.
001200**
001300      AUTHOR.               V B COEN.
001400      INSTALLATION.         APPLEWOOD COMPUTERS.
001500      DATE-WRITTEN.         21/11/1985.
001600      DATE-COMPILED.
001700      SECURITY.             COPYRIGHT (C) 1985-2026,
001800               VINCENT BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001900               GENERAL PUBLIC LICENSE.  SEE COPYING FOR DETAILS.
002000**
002100*    REMARKS.              PULLS THE SIGNED PRODUCTION YEAR
002200*                           FROM A DATE-VALUE (CCYY, OR -CCYY
002300*                           FOR BCE).  NEXT NUMBER IN THE
002400*                           SHARED MAPSNN SERIES, NOT PAYROLL.
002500**
002600*    VERSION.              SEE PROG-NAME IN WS.
002700**
002800*    CALLED MODULES.       NONE.
002900**
003000*    ERROR MESSAGES USED.  NONE - BAD INPUT RESOLVES TO YEAR ZERO.
003100**
003200* CHANGES:
003300* 21/11/1985 VBC -        CREATED FOR THE METADATA QUALITY BATCH.
003400* 03/12/1985 VBC -    .01 ONLY THE PART AFTER THE LEADING '-'
003500*                         IS USED FOR A BCE DATE, MATCHING THE
003600*                         EXPORT'S OWN SPLIT-ON-'-' CONVENTION.
003700* 14/01/1986 VBC -    .02 NO MONTH/DAY PRECISION MODELLED -
003800*                         ONLY THE YEAR ENTERS VALIDITY CHECKS.
003900* 19/06/1998 VBC -    .03 YEAR 2000 REVIEW - FIELD IS ALREADY
004000*                         CCYY, NO 2-DIGIT YEAR IN USE HERE.
004100* 29/01/2009 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004200* 16/04/2024 VBC          COPYRIGHT NOTICE UPDATE SUPERSEDING
004300*                         ALL PREVIOUS NOTICES.
004400* 19/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004500* 21/11/2025 VBC -    .04 TAKEN FROM MAPS04 SHAPE, REWRITTEN
004600*                         FOR THE METADATA QUALITY BATCH.          MDQ0011
004700* 09/08/2026 VBC -    .05 ADDED PROG-NAME TO WS SO THE VERSION
004800*                         REMARK ABOVE MEANS SOMETHING; DROPPED
004900*                         WS-DASH-COUNT, A LEFTOVER FROM AN EARLIER
005000*                         CUT OF THE BCE SPLIT, NEVER REFERENCED.  MDQ0015
005100*
005200*****************************************************************
005300*
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005800* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
005900* 1976-2026 AND LATER.
006000*
006100* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
006200* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
006300* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION
006400* 3 AND LATER AS REVISED FOR PERSONAL USAGE ONLY AND THAT
006500* INCLUDES USE WITHIN A BUSINESS BUT WITHOUT REPACKAGING OR
006600* RESALE IN ANY WAY.
006700*
006800* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
006900* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
007100* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007200*
007300*****************************************************************
007400*
007500  ENVIRONMENT              DIVISION.
007600*=================================
007700*
007800  COPY  "ENVDIV.COB".
007900  INPUT-OUTPUT             SECTION.
008000*---------------------------------
008100*
008200  DATA                     DIVISION.
008300*=================================
008400  WORKING-STORAGE SECTION.
008500*------------------------
008600*
008700  77  PROG-NAME              PIC X(15)  VALUE "MAPS21 (1.0.05)".
008800*
008900  01  WS-DATE-WORK.
009000      03  WS-PART-0             PIC X(4)      VALUE SPACES.
009100      03  WS-PART-1             PIC X(4)      VALUE SPACES.
009200      03  FILLER                PIC X(2)      VALUE SPACES.
009300*                    alternate numeric view of Part-0, used once
009400*                    UNSTRING has confirmed it is all digits -
009500*                    saves a separate MOVE/receiver
009600  01  WS-PART-0-NUMERIC         REDEFINES WS-DATE-WORK.
009700      03  WS-PART-0-DIGITS      PIC 9(4).
009800      03  FILLER                PIC X(6).
009900*                    ditto for Part-1 (the BCE component)
010000  01  WS-PART-1-NUMERIC         REDEFINES WS-DATE-WORK.
010100      03  FILLER                PIC X(4).
010200      03  WS-PART-1-DIGITS      PIC 9(4).
010300      03  FILLER                PIC X(2).
010400*
010500  01  WS-YEAR-NUM               PIC 9(4)      COMP  VALUE ZERO.
010600*
010700  LINKAGE                  SECTION.
010800*---------------------------------
010900*
011000  COPY  "WSMAPS21.COB".
011100*
011200  PROCEDURE DIVISION       USING  MAPS21-WS.
011300*===========================================
011400*
011500  MAIN-LOGIC.
011600      MOVE     ZERO           TO  M21-PROD-YEAR
011700                                  WS-YEAR-NUM.
011800      MOVE     SPACES         TO  WS-PART-0 WS-PART-1.
011900*
012000      IF       M21-DATE-SIGN-BYTE = "-"
012100               GO TO MAIN-BCE-YEAR.
012200*
012300* NOT BCE - YEAR IS THE PART BEFORE THE FIRST '-' (OR THE WHOLE
012400* VALUE IF NO '-' IS PRESENT), TAKEN AS A POSITIVE INTEGER.
012500*
012600      UNSTRING M21-DATE-VALUE  DELIMITED BY "-"
012700               INTO WS-PART-0
012800      END-UNSTRING.
012900      IF       WS-PART-0 NUMERIC
013000               MOVE WS-PART-0-DIGITS TO WS-YEAR-NUM
013100               MOVE WS-YEAR-NUM TO M21-PROD-YEAR.
013200      GO       TO MAIN-EXIT.
013300*
013400* BCE - THE EXPORT'S OWN CONVENTION TAKES THE PART IMMEDIATELY
013500* AFTER THE LEADING '-' AS THE UNSIGNED YEAR, THEN NEGATES IT.
013600*
013700  MAIN-BCE-YEAR.
013800      UNSTRING M21-DATE-VALUE  DELIMITED BY "-"
013900               INTO WS-PART-0  WS-PART-1
014000      END-UNSTRING.
014100      IF       WS-PART-1 NUMERIC
014200               MOVE WS-PART-1-DIGITS TO WS-YEAR-NUM
014300               COMPUTE M21-PROD-YEAR = ZERO - WS-YEAR-NUM.
014400*
014500  MAIN-EXIT.
014600      GOBACK.
014700*
014800
