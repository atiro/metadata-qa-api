000100*******************************************
000200*                                          *
000300*  Record Definition For Metadata Input   *
000400*           File                          *
000500*     Uses MD-Record-Id as key            *
000600*******************************************
000700*  File size 550 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 21/11/25 vbc - Created.                                          MDQ0001
001200* 26/11/25 vbc - Split known-entity occurs from desc-noun occurs,  MDQ0004
001300*                was sharing one table in error.
001400* 02/12/25 vbc - Added Tfidf Tf/Df/Weight occurs 10 for the term   MDQ0007
001500*                vector supplied per indexed field.
001600* 09/12/25 vbc - Index-Field-Code widened to x(10) to match the    MDQ0009
001700*                indexer's field-name lengths seen in the export.
001800*
001900  01  MD-Input-Record.
002000      03  MD-Record-Id           pic x(10).
002100      03  MD-Title-Value         pic x(40).
002200*                                   1 = present/non-blank, 0 = missing
002300      03  MD-Title-Present       pic 9.
002400      03  MD-Desc-Value          pic x(80).
002500*                                   pre-extracted candidate nouns, lower
002600      03  MD-Desc-Noun-Group     occurs 5.
002700          05  MD-Desc-Noun       pic x(20).
002800      03  MD-Desc-Noun-Count     pic 9.
002900*                                   subject/place tags already on record
003000      03  MD-Known-Entity-Group  occurs 5.
003100          05  MD-Known-Entity    pic x(20).
003200      03  MD-Known-Entity-Count  pic 9.
003300      03  MD-Material-Value      pic x(20).
003400      03  MD-Material-Present    pic 9.
003500*                                   ccyy or -ccyy (BCE, eg "-0500")
003600      03  MD-Date-Value          pic x(10).
003700      03  MD-Date-Present        pic 9.
003800*                                   which indexed field this row scores
003900      03  MD-Index-Field-Code    pic x(10).
004000      03  MD-Doc-Freq-Total      pic 9(7).
004100      03  MD-Tfidf-Term-Count    pic 99.
004200      03  MD-Tfidf-Term-Group    occurs 10.
004300          05  MD-Tfidf-Tf        pic 9(4).
004400          05  MD-Tfidf-Df        pic 9(7).
004500          05  MD-Tfidf-Weight    pic 9(3)v9(4)  comp-3.
004600      03  filler                 pic x(16).
004700*
