000100*    FD for the Gazetteer K/B file.
000200* 21/11/25 vbc - Created.                                          MDQ0003
000300      FD  GZ-GAZETTEER-FILE
000400          BLOCK CONTAINS 0 RECORDS
000500          RECORDING MODE IS F.
000600      01  GZ-GAZETTEER-FILE-REC pic x(24).
000700*
