000100*****************************************************************
000200*                                                                *
000300*   Shared Environment Division / Special-Names Copybook        *
000400*        Common to all Metadata Quality Assessment modules      *
000500*                                                                *
000600*****************************************************************
000700*
000800* 21/11/25 vbc - Created for mdqscore/maps21.  Split out of the
000900*                individual programs so a change of switch usage
001000*                is made in one place only, per house habit.
001100* 09/08/26 vbc - Dropped C01/CLASS entries copied in from an old  MDQ0016
001200*                boilerplate - neither program has a printer
001300*                file or does its own alpha/sign class-testing,
001400*                PICTURE clauses already cover that.  UPSI-0 is
001500*                kept - MDQSCORE tests it on entry for a test-run
001600*                banner, the one switch either program needs.
001700*
001800     CONFIGURATION SECTION.
001900     SPECIAL-NAMES.
002000         UPSI-0                  ON STATUS IS MD-TEST-RUN-SWITCH
002100                                 OFF STATUS IS MD-PRODUCTION-SWITCH.
