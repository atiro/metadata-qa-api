000100*    FD for the metadata Input file.
000200* 21/11/25 vbc - Created.                                          MDQ0001
000300      FD  MD-INPUT-FILE
000400          BLOCK CONTAINS 0 RECORDS
000500          RECORDING MODE IS F.
000600      01  MD-INPUT-FILE-REC     pic x(550).
000700*
