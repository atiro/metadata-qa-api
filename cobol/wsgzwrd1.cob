000100*******************************************
000200*                                          *
000300*  Record Definition For Gazetteer        *
000400*      (Known Place/Entity) K/B File      *
000500*     Sequential, loaded once at SOJ      *
000600*******************************************
000700*  File size 24 bytes.
000800*
000900* THIS FILE DEFINITION MAY NEED CHANGING
001000*
001100* 21/11/25 vbc - Created.                                          MDQ0003
001200*
001300  01  GZ-Gazetteer-Record.
001400*                                   lower-cased gazetteer entry, exact
001500      03  GZ-KB-Word             pic x(20).
001600      03  filler                 pic x(4).
001700*
